000100****************************************************************
000110*  IDENTIFICATION DIVISION
000120****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    ACCTINIT.
000150 AUTHOR.        R K HOLLAND.
000160 INSTALLATION.  MIDLAND TRUST DATA PROCESSING CENTER.
000170 DATE-WRITTEN.  03/14/1984.
000180 DATE-COMPILED.
000190 SECURITY.      CONFIDENTIAL - INTERNAL D P USE ONLY.
000200****************************************************************
000210*  PROGRAM ACCTINIT - ACCOUNT MASTER SEED/VERIFY STEP
000220*
000230*  FIRST STEP OF THE NIGHTLY ATM ACCOUNT TRANSACTION RUN.
000240*  VERIFIES THE COMMA-DELIMITED ACCOUNT MASTER EXISTS; IF NOT
000250*  PRESENT (NEW INSTALLATION OR A LOST VOLUME) THE SIX
000260*  STANDARD STARTER ACCOUNTS ARE WRITTEN SO ACCTBAT, THE
000270*  NEXT STEP, HAS A MASTER TO WORK AGAINST.
000280****************************************************************
000290*  CHANGE LOG
000300*  -----------------------------------------------------------
000310*  DATE      BY    REQUEST   DESCRIPTION
000320*  -----------------------------------------------------------
000330*  03/14/84  RKH   INIT      ORIGINAL PROGRAM - ADAPTED FROM
000340*                            THE OLD SEQ-TO-INDEXED CONVERT
000350*                            STEP, NO LONGER NEEDED NOW THE
000360*                            MASTER IS KEPT LINE SEQUENTIAL.
000370*  07/22/85  RKH   CR-0077   ADDED STATUS CHECK BEFORE WE
000380*                            ASSUME THE FILE IS MISSING -
000390*                            SOME SHOPS RETURN '05' NOT '35'.
000400*  02/11/89  TWO   CR-0212   STARTER ACCOUNTS NOW BUILT FROM
000410*                            A TABLE, NOT SIX WRITE PARAS.
000420*  11/30/98  JMP   Y2K-009   REVIEWED DATE FIELDS - PROGRAM
000430*                            HOLDS NO CENTURY DATA. NO CODE
000440*                            CHANGE REQUIRED.
000450*  06/04/03  DF    CR-0401   FIXED FILLER LENGTH ON OUTPUT
000460*                            LINE BUILD (400-FORMAT-SEED).
000470*  03/16/04  DF    CR-0440   SPECIAL-NAMES REFERENCED
000480*                            SEED-FORCE-SWITCH BUT IT WAS NEVER
000490*                            DECLARED - PROGRAM WOULD NOT
000500*                            COMPILE.  ADDED THE SWITCH TO
000510*                            WS-SWITCHES.  ALSO DROPPED
000520*                            WS-SEED-INDEX, LEFT OVER FROM
000530*                            DRAFTING AND NEVER USED - THE
000540*                            TABLE LOOP USES WS-SEED-NDX.
000550*  03/23/04  DF    CR-0443   WIDENED WS-SEED-BALANCE FROM
000560*                            S9(09)V99 TO S9(11)V99 TO MATCH
000570*                            ACCT-BALANCE IN THE MASTER RECORD
000580*                            IT IS MOVED INTO.
000590*  -----------------------------------------------------------
000600****************************************************************
000610 ENVIRONMENT DIVISION.
000620****************************************************************
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.  IBM-4341.
000650 OBJECT-COMPUTER.  IBM-4341.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS NUMERIC-DIGIT IS "0" THRU "9"
000690     UPSI-0 ON STATUS IS SEED-FORCE-SWITCH.
000700****************************************************************
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT ACCOUNT-FILE-CHECK ASSIGN TO ACCTCHK
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-CHECK-STATUS.
000760*
000770     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTFIL
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-SEED-STATUS.
000800****************************************************************
000810 DATA DIVISION.
000820****************************************************************
000830 FILE SECTION.
000840 FD  ACCOUNT-FILE-CHECK.
000850 01  ACCOUNT-CHECK-LINE.
000860     05  ACCOUNT-CHECK-TEXT      PIC X(79).
000870     05  FILLER                  PIC X(01).
000880*
000890 FD  ACCOUNT-FILE-OUT.
000900 01  ACCOUNT-SEED-LINE.
000910     05  ACCOUNT-SEED-TEXT       PIC X(79).
000920     05  FILLER                  PIC X(01).
000930****************************************************************
000940 WORKING-STORAGE SECTION.
000950****************************************************************
000960     COPY ACCTREC.
000970*
000980 01  WS-SWITCHES.
000990     05  WS-CHECK-STATUS         PIC X(02) VALUE SPACES.
001000         88  FILE-WAS-FOUND               VALUE "00".
001010         88  FILE-WAS-NOT-FOUND           VALUE "35" "05".
001020     05  WS-SEED-STATUS          PIC X(02) VALUE SPACES.
001030         88  WRITE-WAS-GOOD               VALUE "00".
001040     05  WS-SEED-NEEDED-SW       PIC X(01) VALUE "N".
001050         88  WS-SEED-NEEDED                VALUE "Y".
001060     05  SEED-FORCE-SWITCH       PIC X(01).
001070     05  FILLER                  PIC X(01) VALUE SPACES.
001080*
001090 01  WS-COUNTERS.
001100     05  WS-RECORDS-WRITTEN      PIC S9(04) COMP VALUE ZERO.
001110     05  FILLER                  PIC X(01) VALUE SPACES.
001120*
001130*  SIX STARTER ACCOUNTS, SAME VALUES THE OLD DESKTOP ATM
001140*  PROTOTYPE SHIPPED WITH.  KEPT AS A TABLE, NOT SIX
001150*  WRITE PARAGRAPHS, SINCE CR-0212.
001160*
001170 01  WS-SEED-TABLE.
001180     05  WS-SEED-ENTRY OCCURS 6 TIMES
001190                       INDEXED BY WS-SEED-NDX.
001200         10  WS-SEED-NUMBER      PIC X(10).
001210         10  WS-SEED-NAME        PIC X(30).
001220         10  WS-SEED-PIN         PIC X(04).
001230         10  WS-SEED-BALANCE     PIC S9(11)V99.
001240         10  FILLER              PIC X(01).
001250*
001260*  RUN-DATE BREAKDOWN, STAMPED ON THE OPERATOR LOG LINE -
001270*  NOT WRITTEN TO THE ACCOUNT MASTER ITSELF.
001280*
001290 01  WS-RUN-DATE-TODAY           PIC 9(08) COMP-3.
001300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-TODAY.
001310     05  WS-RUN-YEAR             PIC 9(04).
001320     05  WS-RUN-MONTH            PIC 9(02).
001330     05  WS-RUN-DAY              PIC 9(02).
001340*
001350 01  WS-LOG-LINE.
001360     05  FILLER                  PIC X(20)
001370         VALUE "ACCTINIT RUN DATE - ".
001380     05  WS-LOG-DATE             PIC 9(08).
001390     05  FILLER                  PIC X(52) VALUE SPACES.
001400*
001410*  EDITED VIEW OF A BALANCE FOR THE COMMA-DELIMITED OUTPUT
001420*  LINE - ACCT-BALANCE CARRIES NO DECIMAL POINT ON DISPLAY.
001430*
001440 01  WS-BALANCE-EDIT             PIC -(10)9.99.
001450****************************************************************
001460 PROCEDURE DIVISION.
001470****************************************************************
001480 100-SEED-ACCOUNT-FILE.
001490     PERFORM 200-INITIATE-SEED.
001500     IF WS-SEED-NEEDED
001510         PERFORM 200-PROCEED-SEED
001520             VARYING WS-SEED-NDX FROM 1 BY 1
001530             UNTIL WS-SEED-NDX > 6
001540     END-IF.
001550     PERFORM 200-TERMINATE-SEED.
001560     STOP RUN.
001570*
001580*----------------------------------------------------------
001590 200-INITIATE-SEED.
001600*----------------------------------------------------------
001610     PERFORM 300-BUILD-SEED-TABLE.
001620     PERFORM 300-LOG-RUN-DATE.
001630     PERFORM 300-CHECK-ACCOUNT-FILE
001640         THRU 300-CHECK-ACCOUNT-EXIT.
001650*
001660*----------------------------------------------------------
001670 200-PROCEED-SEED.
001680*----------------------------------------------------------
001690     PERFORM 400-FORMAT-SEED-LINE.
001700     PERFORM 400-WRITE-SEED-LINE
001710         THRU 400-WRITE-SEED-EXIT.
001720*
001730*----------------------------------------------------------
001740 200-TERMINATE-SEED.
001750*----------------------------------------------------------
001760     IF WS-SEED-NEEDED
001770         CLOSE ACCOUNT-FILE-OUT
001780         DISPLAY "ACCTINIT - MASTER SEEDED WITH "
001790                 WS-RECORDS-WRITTEN " STARTER ACCOUNTS"
001800     ELSE
001810         DISPLAY "ACCTINIT - MASTER ALREADY PRESENT, "
001820                 "NO SEEDING PERFORMED"
001830     END-IF.
001840*
001850*----------------------------------------------------------
001860 300-BUILD-SEED-TABLE.
001870*----------------------------------------------------------
001880     MOVE "1001"          TO WS-SEED-NUMBER(1)
001890     MOVE "Rupesh Saini"  TO WS-SEED-NAME(1)
001900     MOVE "1234"          TO WS-SEED-PIN(1)
001910     MOVE 176381.00       TO WS-SEED-BALANCE(1)
001920     MOVE "1002"          TO WS-SEED-NUMBER(2)
001930     MOVE "Ansh Rana"     TO WS-SEED-NAME(2)
001940     MOVE "2345"          TO WS-SEED-PIN(2)
001950     MOVE 50087.00        TO WS-SEED-BALANCE(2)
001960     MOVE "1003"          TO WS-SEED-NUMBER(3)
001970     MOVE "Monish Yadav"  TO WS-SEED-NAME(3)
001980     MOVE "3456"          TO WS-SEED-PIN(3)
001990     MOVE 17393.00        TO WS-SEED-BALANCE(3)
002000     MOVE "1004"          TO WS-SEED-NUMBER(4)
002010     MOVE "Tanishq Kapil" TO WS-SEED-NAME(4)
002020     MOVE "4567"          TO WS-SEED-PIN(4)
002030     MOVE 80980.00        TO WS-SEED-BALANCE(4)
002040     MOVE "1005"          TO WS-SEED-NUMBER(5)
002050     MOVE "Mridul Sharma" TO WS-SEED-NAME(5)
002060     MOVE "5678"          TO WS-SEED-PIN(5)
002070     MOVE 20500.00        TO WS-SEED-BALANCE(5)
002080     MOVE "1006"          TO WS-SEED-NUMBER(6)
002090     MOVE "Maulik Chopra" TO WS-SEED-NAME(6)
002100     MOVE "6789"          TO WS-SEED-PIN(6)
002110     MOVE 49070.00        TO WS-SEED-BALANCE(6).
002120*
002130*----------------------------------------------------------
002140 300-LOG-RUN-DATE.
002150*----------------------------------------------------------
002160     ACCEPT WS-RUN-DATE-TODAY FROM DATE YYYYMMDD.
002170     MOVE WS-RUN-DATE-TODAY TO WS-LOG-DATE.
002180     DISPLAY WS-LOG-LINE.
002190*
002200*----------------------------------------------------------
002210 300-CHECK-ACCOUNT-FILE.
002220*----------------------------------------------------------
002230     OPEN INPUT ACCOUNT-FILE-CHECK.
002240     IF FILE-WAS-NOT-FOUND
002250         MOVE "Y" TO WS-SEED-NEEDED-SW
002260         OPEN OUTPUT ACCOUNT-FILE-OUT
002270     ELSE
002280         CLOSE ACCOUNT-FILE-CHECK
002290     END-IF.
002300 300-CHECK-ACCOUNT-EXIT.
002310     EXIT.
002320*
002330*----------------------------------------------------------
002340 400-FORMAT-SEED-LINE.
002350*----------------------------------------------------------
002360     MOVE SPACES TO ACCT-MASTER-TEXT.
002370     MOVE WS-SEED-NUMBER(WS-SEED-NDX)  TO ACCT-NUMBER.
002380     MOVE WS-SEED-NAME(WS-SEED-NDX)    TO ACCT-HOLDER-NAME.
002390     MOVE WS-SEED-PIN(WS-SEED-NDX)     TO ACCT-PIN.
002400     MOVE WS-SEED-BALANCE(WS-SEED-NDX) TO ACCT-BALANCE.
002410     MOVE ACCT-BALANCE TO WS-BALANCE-EDIT.
002420*
002430*    FIELDS ARE STRUNG AT FULL PICTURE WIDTH - NO TRIMMING
002440*    OF TRAILING OR LEADING BLANKS.  ACCTBAT READS THEM BACK
002450*    THE SAME WIDTH BY UNSTRING DELIMITED BY THE COMMA.
002460*
002470     STRING
002480         ACCT-NUMBER                 DELIMITED BY SIZE
002490         ","                         DELIMITED BY SIZE
002500         ACCT-HOLDER-NAME            DELIMITED BY SIZE
002510         ","                         DELIMITED BY SIZE
002520         ACCT-PIN                    DELIMITED BY SIZE
002530         ","                         DELIMITED BY SIZE
002540         WS-BALANCE-EDIT             DELIMITED BY SIZE
002550         INTO ACCT-MASTER-TEXT
002560     END-STRING.
002570*
002580*----------------------------------------------------------
002590 400-WRITE-SEED-LINE.
002600*----------------------------------------------------------
002610     WRITE ACCOUNT-SEED-LINE FROM ACCT-MASTER-TEXT.
002620     IF WRITE-WAS-GOOD
002630         ADD 1 TO WS-RECORDS-WRITTEN
002640     ELSE
002650         DISPLAY "ACCTINIT - ERROR WRITING SEED, STATUS "
002660                 WS-SEED-STATUS
002670     END-IF.
002680 400-WRITE-SEED-EXIT.
002690     EXIT.
002700
