000100****************************************************************
000110*  IDENTIFICATION DIVISION
000120****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    ACCTCALC.
000150 AUTHOR.        R K HOLLAND.
000160 INSTALLATION.  MIDLAND TRUST DATA PROCESSING CENTER.
000170 DATE-WRITTEN.  03/21/1984.
000180 DATE-COMPILED.
000190 SECURITY.      CONFIDENTIAL - INTERNAL D P USE ONLY.
000200****************************************************************
000210*  PROGRAM ACCTCALC - TRANSACTION POSTING ARITHMETIC
000220*
000230*  CALLED BY ACCTBAT ONCE PER ACCEPTED DEPOSIT OR WITHDRAWAL
000240*  TO COMPUTE THE NEW ACCOUNT BALANCE.  ACCTBAT HAS ALREADY
000250*  VALIDATED THE PIN, THE AMOUNT, AND (FOR A WITHDRAWAL) THE
000260*  SINGLE-TRANSACTION LIMIT AND AVAILABLE FUNDS - THIS PROGRAM
000270*  ONLY DOES THE ARITHMETIC.
000280****************************************************************
000290*  CHANGE LOG
000300*  -----------------------------------------------------------
000310*  DATE      BY    REQUEST   DESCRIPTION
000320*  -----------------------------------------------------------
000330*  03/21/84  RKH   INIT      ORIGINAL PROGRAM - ADAPTED FROM
000340*                            THE OLD INVENTORY VALUE-EXTEND
000350*                            SUBPROGRAM, SAME CALLING PATTERN.
000360*  02/11/89  TWO   CR-0213   SPLIT BALANCE WORK AREAS ADDED SO
000370*                            A BAD POSTING CAN BE DIAGNOSED BY
000380*                            WHOLE-DOLLAR/CENTS PIECE ON THE
000390*                            ACCTBAT ERROR LOG LINE.
000400*  11/30/98  JMP   Y2K-009   REVIEWED - NO DATE FIELDS HELD
000410*                            BY THIS PROGRAM, NO CHANGE NEEDED.
000412*  03/20/04  DF    CR-0442   WHOLE-DOLLAR PIECE OF ALL THREE
000414*                            SPLIT BALANCE AREAS WAS
000415*                            S9(09), TWO DIGITS SHORT OF THE
000416*                            S9(11)V99 BALANCE IT SPLITS -
000417*                            WIDENED WS-OLD-BALANCE-WHOLE,
000418*                            WS-AMOUNT-WHOLE AND
000419*                            WS-NEW-BALANCE-WHOLE TO S9(11).
000420*  -----------------------------------------------------------
000430****************************************************************
000440 ENVIRONMENT DIVISION.
000450****************************************************************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-4341.
000480 OBJECT-COMPUTER.  IBM-4341.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS NUMERIC-DIGIT IS "0" THRU "9".
000520****************************************************************
000530 DATA DIVISION.
000540****************************************************************
000550 WORKING-STORAGE SECTION.
000560****************************************************************
000570 01  WS-COUNTERS.
000580     05  WS-POSTING-COUNT        PIC S9(04) COMP VALUE ZERO.
000585     05  FILLER                  PIC X(01) VALUE SPACES.
000590*
000600*    SPLIT WORK VIEWS OF THE THREE AMOUNTS - USED ONLY WHEN
000610*    ACCTBAT ASKS FOR A DIAGNOSTIC DISPLAY AFTER A POSTING
000620*    THAT LOOKS WRONG (SEE 200-CHECK-RESULT-RANGE).
000630*
000640 01  WS-OLD-BALANCE-WORK          PIC S9(11)V99.
000650 01  WS-OLD-BALANCE-PARTS REDEFINES WS-OLD-BALANCE-WORK.
000660     05  WS-OLD-BALANCE-WHOLE     PIC S9(11).
000670     05  WS-OLD-BALANCE-CENTS     PIC 99.
000680*
000690 01  WS-AMOUNT-WORK                PIC S9(11)V99.
000700 01  WS-AMOUNT-PARTS REDEFINES WS-AMOUNT-WORK.
000710     05  WS-AMOUNT-WHOLE          PIC S9(11).
000720     05  WS-AMOUNT-CENTS          PIC 99.
000730*
000740 01  WS-NEW-BALANCE-WORK           PIC S9(11)V99.
000750 01  WS-NEW-BALANCE-PARTS REDEFINES WS-NEW-BALANCE-WORK.
000760     05  WS-NEW-BALANCE-WHOLE     PIC S9(11).
000770     05  WS-NEW-BALANCE-CENTS     PIC 99.
000780****************************************************************
000790 LINKAGE SECTION.
000800****************************************************************
000810 01  LINK-PARAMETERS.
000820     05  LS-TXN-TYPE              PIC X(10).
000830     05  LS-OLD-BALANCE           PIC S9(11)V99.
000840     05  LS-TXN-AMOUNT            PIC S9(11)V99.
000850     05  LS-NEW-BALANCE           PIC S9(11)V99.
000860     05  LS-RESULT-CODE           PIC X(01).
000870         88  LS-RESULT-GOOD                VALUE "G".
000880         88  LS-RESULT-BAD                 VALUE "B".
000885     05  FILLER                   PIC X(01).
000890****************************************************************
000900 PROCEDURE DIVISION USING LINK-PARAMETERS.
000910****************************************************************
000920 100-POST-TRANSACTION-VALUE.
000930     MOVE "G" TO LS-RESULT-CODE.
000940     EVALUATE LS-TXN-TYPE
000950         WHEN "DEPOSIT"
000960             COMPUTE LS-NEW-BALANCE =
000970                 LS-OLD-BALANCE + LS-TXN-AMOUNT
000980         WHEN "WITHDRAWAL"
000990             COMPUTE LS-NEW-BALANCE =
001000                 LS-OLD-BALANCE - LS-TXN-AMOUNT
001010         WHEN OTHER
001020             MOVE LS-OLD-BALANCE TO LS-NEW-BALANCE
001030             MOVE "B" TO LS-RESULT-CODE
001040     END-EVALUATE.
001050     ADD 1 TO WS-POSTING-COUNT.
001060     PERFORM 200-CHECK-RESULT-RANGE.
001070     EXIT PROGRAM.
001080*
001090*----------------------------------------------------------
001100 200-CHECK-RESULT-RANGE.
001110*----------------------------------------------------------
001120     MOVE LS-OLD-BALANCE TO WS-OLD-BALANCE-WORK.
001130     MOVE LS-TXN-AMOUNT  TO WS-AMOUNT-WORK.
001140     MOVE LS-NEW-BALANCE TO WS-NEW-BALANCE-WORK.
001150     IF LS-NEW-BALANCE < ZERO AND LS-TXN-TYPE = "WITHDRAWAL"
001160         MOVE "B" TO LS-RESULT-CODE
001170     END-IF.
