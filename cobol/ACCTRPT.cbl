000100****************************************************************
000110*  IDENTIFICATION DIVISION
000120****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    ACCTRPT.
000150 AUTHOR.        R K HOLLAND.
000160 INSTALLATION.  MIDLAND TRUST DATA PROCESSING CENTER.
000170 DATE-WRITTEN.  04/02/1984.
000180 DATE-COMPILED.
000190 SECURITY.      CONFIDENTIAL - INTERNAL D P USE ONLY.
000200****************************************************************
000210*  PROGRAM ACCTRPT - RUN REPORT PRINT SUBPROGRAM
000220*
000230*  CALLED BY ACCTBAT ONCE PER LINE TO BE WRITTEN TO THE RUN
000240*  REPORT.  LS-LINE-TYPE TELLS THIS PROGRAM WHICH KIND OF LINE
000250*  IS WANTED - TITLE/HEADERS, A REQUEST DETAIL LINE, A
000260*  MINI-STATEMENT HEADER OR DETAIL LINE, OR THE END-OF-RUN
000270*  CONTROL TOTALS.  THE REPORT FILE STAYS OPEN FOR THE LIFE
000280*  OF THE RUN SINCE WORKING-STORAGE IS RETAINED BETWEEN CALLS.
000290****************************************************************
000300*  CHANGE LOG
000310*  -----------------------------------------------------------
000320*  DATE      BY    REQUEST   DESCRIPTION
000330*  -----------------------------------------------------------
000340*  04/02/84  RKH   INIT      ORIGINAL PROGRAM - ADAPTED FROM
000350*                            THE OLD INVENTORY/REORDER REPORT
000360*                            STEP, SAME PAGE-SKIP IDIOM AND
000370*                            EDITED-FIELD REPORT LAYOUT STYLE.
000380*  09/02/86  RKH   CR-0115   ADDED MINI-STATEMENT SECTIONS -
000390*                            NOT PART OF THE ORIGINAL REPORT.
000400*  11/30/98  JMP   Y2K-009   REVIEWED - NO CENTURY-SENSITIVE
000410*                            DATE ARITHMETIC IN THIS PROGRAM.
000420*  06/04/03  DF    CR-0402   WIDENED CONTROL TOTAL COUNTERS TO
000430*                            S9(07) AFTER A RUN PASSED 9999
000440*                            TRANSACTION REQUESTS.
000450*  02/17/04  DF    CR-0431   ADDED MSNONE LINE TYPE - ACCTBAT
000460*                            NOW ASKS FOR A "NO TRANSACTIONS"
000470*                            LINE WHEN A MINI-STATEMENT RING
000480*                            IS EMPTY INSTEAD OF SKIPPING THE
000490*                            DETAIL SECTION ENTIRELY.
000500*  03/09/04  DF    CR-0438   MINI-STATEMENT HEADER NOW CARRIES
000510*                            THE HOLDER NAME ALONGSIDE THE
000520*                            ACCOUNT NUMBER, AND THE DETAIL
000530*                            LINE IS BRACKETED AND COLON-
000540*                            PUNCTUATED TO MATCH THE TELLER
000550*                            SCREEN FORMAT THE BRANCHES ASKED
000560*                            FOR.
000563*  03/23/04  DF    CR-0441   WIDENED ALL FIVE EDITED AMOUNT/
000565*                            BALANCE FIELDS (RPT-AMOUNT-O,
000566*                            RPT-BALANCE-O, RPT-MS-AMOUNT-O,
000567*                            RPT-TOT-DEPOSIT-O,
000568*                            RPT-TOT-WITHDRAW-O) TO -(10)9.99 -
000569*                            THE LINKAGE FIELDS THEY PRINT
000570*                            ARE ALL S9(11)V99 AND THE OLD
000571*                            -(9)9.99 PICTURE WAS ONE DIGIT
000572*                            SHORT, SAME AS THE WHOLE/CENTS
000573*                            BUG CR-0442 FIXED IN ACCTCALC.
000575*  -----------------------------------------------------------
000580****************************************************************
000590 ENVIRONMENT DIVISION.
000600****************************************************************
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.  IBM-4341.
000630 OBJECT-COMPUTER.  IBM-4341.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS NUMERIC-DIGIT IS "0" THRU "9".
000670****************************************************************
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT REPORT-FILE-OUT ASSIGN TO RUNRPT
000710         ORGANIZATION IS LINE SEQUENTIAL.
000720****************************************************************
000730 DATA DIVISION.
000740****************************************************************
000750 FILE SECTION.
000760 FD  REPORT-FILE-OUT.
000770 01  REPORT-LINE-OUT.
000780     05  REPORT-LINE-TEXT        PIC X(80).
000790     05  FILLER                  PIC X(01).
000800****************************************************************
000810 WORKING-STORAGE SECTION.
000820****************************************************************
000830 01  WS-COUNTERS.
000840     05  WS-LINE-COUNT            PIC S9(04) COMP VALUE ZERO.
000850     05  WS-PAGE-COUNT            PIC S9(04) COMP VALUE ZERO.
000860     05  FILLER                   PIC X(01) VALUE SPACES.
000870*
000880 01  RPT-TITLE-LINE.
000890     05  FILLER                  PIC X(15) VALUE SPACES.
000900     05  FILLER                  PIC X(45)
000910         VALUE "ATM ACCOUNT TRANSACTION PROCESSING RUN REPORT".
000920     05  FILLER                  PIC X(20) VALUE SPACES.
000930*
000940 01  RPT-DETAIL-HEADER.
000950     05  FILLER                  PIC X(01) VALUE SPACES.
000960     05  FILLER                  PIC X(11) VALUE "ACCOUNT NO".
000970     05  FILLER                  PIC X(11) VALUE "REQ TYPE".
000980     05  FILLER                  PIC X(14) VALUE "AMOUNT".
000990     05  FILLER                  PIC X(14) VALUE "NEW BALANCE".
001000     05  FILLER                  PIC X(29) VALUE "RESULT".
001010*
001020 01  RPT-DETAIL-LINE.
001030     05  FILLER                  PIC X(01) VALUE SPACES.
001040     05  RPT-ACCT-NO-O           PIC X(10).
001050     05  FILLER                  PIC X(01) VALUE SPACES.
001060     05  RPT-REQ-TYPE-O          PIC X(10).
001070     05  FILLER                  PIC X(01) VALUE SPACES.
001080     05  RPT-AMOUNT-O            PIC -(10)9.99.
001090     05  FILLER                  PIC X(02) VALUE SPACES.
001100     05  RPT-BALANCE-O           PIC -(10)9.99.
001110     05  FILLER                  PIC X(02) VALUE SPACES.
001120     05  RPT-RESULT-O            PIC X(20).
001130     05  FILLER                  PIC X(05) VALUE SPACES.
001140*
001150 01  RPT-MINISTMT-HEADER.
001160     05  FILLER                  PIC X(01) VALUE SPACES.
001170     05  FILLER                  PIC X(30)
001180         VALUE "MINI-STATEMENT FOR ACCOUNT   ".
001190     05  RPT-MS-ACCT-O           PIC X(10).
001200     05  FILLER                  PIC X(02) VALUE SPACES.
001210     05  RPT-MS-HOLDER-O         PIC X(30).
001220     05  FILLER                  PIC X(07) VALUE SPACES.
001230*
001240 01  RPT-MINISTMT-DETAIL.
001250     05  FILLER                  PIC X(02) VALUE SPACES.
001260     05  FILLER                  PIC X(01) VALUE "[".
001270     05  RPT-MS-TIMESTAMP-O      PIC X(19).
001280     05  FILLER                  PIC X(02) VALUE "] ".
001290     05  RPT-MS-TYPE-O           PIC X(10).
001300     05  FILLER                  PIC X(02) VALUE ": ".
001310     05  RPT-MS-AMOUNT-O         PIC -(10)9.99.
001320     05  FILLER                  PIC X(30) VALUE SPACES.
001330*
001340 01  RPT-MINISTMT-NONE.
001350     05  FILLER                  PIC X(03) VALUE SPACES.
001360     05  FILLER                  PIC X(20)
001370         VALUE "NO TRANSACTIONS YET".
001380     05  FILLER                  PIC X(57) VALUE SPACES.
001390*
001400 01  RPT-TOTALS-LINE-1.
001410     05  FILLER                  PIC X(02) VALUE SPACES.
001420     05  FILLER                  PIC X(20)
001430         VALUE "REQUESTS READ     -".
001440     05  RPT-TOT-READ-O          PIC ZZZ,ZZ9.
001450     05  FILLER                  PIC X(51) VALUE SPACES.
001460*
001470 01  RPT-TOTALS-LINE-2.
001480     05  FILLER                  PIC X(02) VALUE SPACES.
001490     05  FILLER                  PIC X(20)
001500         VALUE "REQUESTS ACCEPTED -".
001510     05  RPT-TOT-ACCEPT-O        PIC ZZZ,ZZ9.
001520     05  FILLER                  PIC X(51) VALUE SPACES.
001530*
001540 01  RPT-TOTALS-LINE-3.
001550     05  FILLER                  PIC X(02) VALUE SPACES.
001560     05  FILLER                  PIC X(20)
001570         VALUE "REQUESTS REJECTED -".
001580     05  RPT-TOT-REJECT-O        PIC ZZZ,ZZ9.
001590     05  FILLER                  PIC X(51) VALUE SPACES.
001600*
001610 01  RPT-TOTALS-LINE-4.
001620     05  FILLER                  PIC X(02) VALUE SPACES.
001630     05  FILLER                  PIC X(20)
001640         VALUE "TOTAL DEPOSITS    -".
001650     05  RPT-TOT-DEPOSIT-O       PIC -(10)9.99.
001660     05  FILLER                  PIC X(44) VALUE SPACES.
001670*
001680 01  RPT-TOTALS-LINE-5.
001690     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  FILLER                  PIC X(20)
001710         VALUE "TOTAL WITHDRAWALS -".
001720     05  RPT-TOT-WITHDRAW-O      PIC -(10)9.99.
001730     05  FILLER                  PIC X(44) VALUE SPACES.
001740*
001750*    REDEFINES OF THE FIRST THREE TOTAL LINES SO THE SAME
001760*    SPACING CAN BE CHECKED/ADJUSTED IN ONE PLACE IF THE
001770*    REQUEST-COUNT FIELD EVER HAS TO WIDEN AGAIN.
001780*
001790 01  RPT-TOTALS-COUNT-CHECK REDEFINES RPT-TOTALS-LINE-1.
001800     05  FILLER                  PIC X(22).
001810     05  RPT-COUNT-CHECK-O       PIC X(07).
001820     05  FILLER                  PIC X(51).
001830*
001840 01  RPT-TOTALS-ACCEPT-CHECK REDEFINES RPT-TOTALS-LINE-2.
001850     05  FILLER                  PIC X(22).
001860     05  RPT-ACCEPT-CHECK-O      PIC X(07).
001870     05  FILLER                  PIC X(51).
001880*
001890 01  RPT-TOTALS-REJECT-CHECK REDEFINES RPT-TOTALS-LINE-3.
001900     05  FILLER                  PIC X(22).
001910     05  RPT-REJECT-CHECK-O      PIC X(07).
001920     05  FILLER                  PIC X(51).
001930****************************************************************
001940 LINKAGE SECTION.
001950****************************************************************
001960 01  LINK-REPORT-AREA.
001970     05  LS-LINE-TYPE             PIC X(10).
001980     05  LS-ACCT-NUMBER           PIC X(10).
001990     05  LS-REQ-TYPE              PIC X(10).
002000     05  LS-REQ-AMOUNT            PIC S9(11)V99.
002010     05  LS-NEW-BALANCE           PIC S9(11)V99.
002020     05  LS-REQ-RESULT            PIC X(20).
002030     05  LS-STMT-TIMESTAMP        PIC X(19).
002040     05  LS-STMT-TYPE             PIC X(10).
002050     05  LS-STMT-AMOUNT           PIC S9(11)V99.
002060     05  LS-TOT-READ              PIC S9(07) COMP.
002070     05  LS-TOT-ACCEPTED          PIC S9(07) COMP.
002080     05  LS-TOT-REJECTED          PIC S9(07) COMP.
002090     05  LS-TOT-DEPOSITS          PIC S9(11)V99.
002100     05  LS-TOT-WITHDRAWALS       PIC S9(11)V99.
002110     05  LS-MS-HOLDER-NAME        PIC X(30).
002120     05  FILLER                   PIC X(01).
002130****************************************************************
002140 PROCEDURE DIVISION USING LINK-REPORT-AREA.
002150****************************************************************
002160 100-PRINT-REPORT-LINE.
002170     EVALUATE LS-LINE-TYPE
002180         WHEN "OPEN"
002190             PERFORM 200-OPEN-REPORT-FILE
002200         WHEN "TITLE"
002210             PERFORM 200-PRINT-TITLE-AND-HEADERS
002220         WHEN "DETAIL"
002230             PERFORM 200-PRINT-REQUEST-DETAIL
002240         WHEN "MSHDR"
002250             PERFORM 200-PRINT-MINISTMT-HEADER
002260         WHEN "MSDET"
002270             PERFORM 200-PRINT-MINISTMT-DETAIL
002280         WHEN "MSNONE"
002290             PERFORM 200-PRINT-MINISTMT-NONE
002300         WHEN "TOTALS"
002310             PERFORM 200-PRINT-CONTROL-TOTALS
002320         WHEN "CLOSE"
002330             PERFORM 200-CLOSE-REPORT-FILE
002340     END-EVALUATE.
002350     EXIT PROGRAM.
002360*
002370*----------------------------------------------------------
002380 200-OPEN-REPORT-FILE.
002390*----------------------------------------------------------
002400     OPEN OUTPUT REPORT-FILE-OUT.
002410     MOVE ZERO TO WS-LINE-COUNT.
002420*
002430*----------------------------------------------------------
002440 200-PRINT-TITLE-AND-HEADERS.
002450*----------------------------------------------------------
002460     WRITE REPORT-LINE-OUT FROM RPT-TITLE-LINE
002470         AFTER ADVANCING TOP-OF-FORM.
002480     MOVE SPACES TO REPORT-LINE-OUT.
002490     WRITE REPORT-LINE-OUT AFTER ADVANCING 2 LINES.
002500     WRITE REPORT-LINE-OUT FROM RPT-DETAIL-HEADER
002510         AFTER ADVANCING 1 LINES.
002520     ADD 4 TO WS-LINE-COUNT.
002530*
002540*----------------------------------------------------------
002550 200-PRINT-REQUEST-DETAIL.
002560*----------------------------------------------------------
002570     IF WS-LINE-COUNT > 50
002580         PERFORM 300-PAGE-SKIP
002590     END-IF.
002600     MOVE LS-ACCT-NUMBER  TO RPT-ACCT-NO-O.
002610     MOVE LS-REQ-TYPE     TO RPT-REQ-TYPE-O.
002620     MOVE LS-REQ-AMOUNT   TO RPT-AMOUNT-O.
002630     MOVE LS-NEW-BALANCE  TO RPT-BALANCE-O.
002640     MOVE LS-REQ-RESULT   TO RPT-RESULT-O.
002650     WRITE REPORT-LINE-OUT FROM RPT-DETAIL-LINE
002660         AFTER ADVANCING 1 LINES.
002670     ADD 1 TO WS-LINE-COUNT.
002680*
002690*----------------------------------------------------------
002700 200-PRINT-MINISTMT-HEADER.
002710*----------------------------------------------------------
002720     IF WS-LINE-COUNT > 50
002730         PERFORM 300-PAGE-SKIP
002740     END-IF.
002750     MOVE LS-ACCT-NUMBER TO RPT-MS-ACCT-O.
002760     MOVE LS-MS-HOLDER-NAME TO RPT-MS-HOLDER-O.
002770     WRITE REPORT-LINE-OUT FROM RPT-MINISTMT-HEADER
002780         AFTER ADVANCING 2 LINES.
002790     ADD 2 TO WS-LINE-COUNT.
002800*
002810*----------------------------------------------------------
002820 200-PRINT-MINISTMT-DETAIL.
002830*----------------------------------------------------------
002840     IF WS-LINE-COUNT > 50
002850         PERFORM 300-PAGE-SKIP
002860     END-IF.
002870     MOVE LS-STMT-TIMESTAMP TO RPT-MS-TIMESTAMP-O.
002880     MOVE LS-STMT-TYPE      TO RPT-MS-TYPE-O.
002890     MOVE LS-STMT-AMOUNT    TO RPT-MS-AMOUNT-O.
002900     WRITE REPORT-LINE-OUT FROM RPT-MINISTMT-DETAIL
002910         AFTER ADVANCING 1 LINES.
002920     ADD 1 TO WS-LINE-COUNT.
002930*
002940*----------------------------------------------------------
002950 200-PRINT-MINISTMT-NONE.
002960*----------------------------------------------------------
002970     IF WS-LINE-COUNT > 50
002980         PERFORM 300-PAGE-SKIP
002990     END-IF.
003000     WRITE REPORT-LINE-OUT FROM RPT-MINISTMT-NONE
003010         AFTER ADVANCING 1 LINES.
003020     ADD 1 TO WS-LINE-COUNT.
003030*
003040*----------------------------------------------------------
003050 200-PRINT-CONTROL-TOTALS.
003060*----------------------------------------------------------
003070     MOVE LS-TOT-READ        TO RPT-TOT-READ-O.
003080     MOVE LS-TOT-ACCEPTED    TO RPT-TOT-ACCEPT-O.
003090     MOVE LS-TOT-REJECTED    TO RPT-TOT-REJECT-O.
003100     MOVE LS-TOT-DEPOSITS    TO RPT-TOT-DEPOSIT-O.
003110     MOVE LS-TOT-WITHDRAWALS TO RPT-TOT-WITHDRAW-O.
003120     WRITE REPORT-LINE-OUT FROM RPT-TOTALS-LINE-1
003130         AFTER ADVANCING 3 LINES.
003140     WRITE REPORT-LINE-OUT FROM RPT-TOTALS-LINE-2
003150         AFTER ADVANCING 1 LINES.
003160     WRITE REPORT-LINE-OUT FROM RPT-TOTALS-LINE-3
003170         AFTER ADVANCING 1 LINES.
003180     WRITE REPORT-LINE-OUT FROM RPT-TOTALS-LINE-4
003190         AFTER ADVANCING 2 LINES.
003200     WRITE REPORT-LINE-OUT FROM RPT-TOTALS-LINE-5
003210         AFTER ADVANCING 1 LINES.
003220*
003230*----------------------------------------------------------
003240 200-CLOSE-REPORT-FILE.
003250*----------------------------------------------------------
003260     CLOSE REPORT-FILE-OUT.
003270*
003280*----------------------------------------------------------
003290 300-PAGE-SKIP.
003300*----------------------------------------------------------
003310     MOVE SPACES TO REPORT-LINE-OUT.
003320     WRITE REPORT-LINE-OUT AFTER ADVANCING PAGE.
003330     ADD 1 TO WS-PAGE-COUNT.
003340     WRITE REPORT-LINE-OUT FROM RPT-DETAIL-HEADER
003350         AFTER ADVANCING 2 LINES.
003360     MOVE ZERO TO WS-LINE-COUNT.
003370
