000100****************************************************************
000110*  IDENTIFICATION DIVISION
000120****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    ACCTBAT.
000150 AUTHOR.        R K HOLLAND.
000160 INSTALLATION.  MIDLAND TRUST DATA PROCESSING CENTER.
000170 DATE-WRITTEN.  04/18/1984.
000180 DATE-COMPILED.
000190 SECURITY.      CONFIDENTIAL - INTERNAL D P USE ONLY.
000200****************************************************************
000210*  PROGRAM ACCTBAT - NIGHTLY ATM ACCOUNT TRANSACTION RUN
000220*
000230*  SECOND STEP OF THE NIGHTLY RUN, BEHIND ACCTINIT.  LOADS THE
000240*  ACCOUNT MASTER INTO A WORKING TABLE, REPLAYS ANY EXISTING
000250*  TRANSACTION HISTORY TO REBUILD EACH ACCOUNT'S LAST-20
000260*  MINI-STATEMENT RING, THEN PROCESSES THE DAY'S BATCH OF ATM
000270*  TRANSACTION REQUESTS (DEPOSIT, WITHDRAWAL, BALANCE, AND
000280*  MINI-STATEMENT).  THE UPDATED MASTER IS REWRITTEN AT THE
000290*  END OF THE RUN AND A RUN REPORT IS PRODUCED THROUGH THE
000300*  ACCTRPT PRINT SUBPROGRAM.  POSTING ARITHMETIC IS DONE BY
000310*  THE ACCTCALC SUBPROGRAM.
000320****************************************************************
000330*  CHANGE LOG
000340*  -----------------------------------------------------------
000350*  DATE      BY    REQUEST   DESCRIPTION
000360*  -----------------------------------------------------------
000370*  04/18/84  RKH   INIT      ORIGINAL PROGRAM - ADAPTED FROM
000380*                            THE OLD BALANCE-LINE MASTER UPDATE
000390*                            STEP.  MATCH/MERGE LOGIC REPLACED
000400*                            BY AN IN-MEMORY ACCOUNT TABLE SINCE
000410*                            REQUESTS ARE NOT IN ACCOUNT-NUMBER
000420*                            SEQUENCE.
000430*  09/02/86  RKH   CR-0116   ADDED MINI-STATEMENT RING AND THE
000440*                            HISTORY REPLAY STEP.
000450*  02/11/89  TWO   CR-0214   WITHDRAWAL LIMIT RAISED TO 50000.00
000460*                            PER OPERATIONS REQUEST.
000470*  11/30/98  JMP   Y2K-009   REVIEWED - TIMESTAMPS ARE CARRIED
000480*                            AS TEXT FROM THE REQUEST RECORD,
000490*                            NOT GENERATED HERE.  NO CHANGE.
000500*  06/04/03  DF    CR-0403   ACCOUNT TABLE ENLARGED TO 200
000510*                            ENTRIES, WAS 100.
000515*  02/17/04  DF    CR-0431   ADDED WS-BALANCE-EDIT, MISSING
000516*                            FROM WORKING-STORAGE - THE MASTER
000517*                            LOAD/REWRITE PARAGRAPHS CALLED FOR
000518*                            IT BUT IT WAS NEVER DECLARED HERE.
000520*  -----------------------------------------------------------
000530****************************************************************
000540 ENVIRONMENT DIVISION.
000550****************************************************************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  IBM-4341.
000580 OBJECT-COMPUTER.  IBM-4341.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS NUMERIC-DIGIT IS "0" THRU "9"
000620     UPSI-0 ON STATUS IS WS-FORCE-REWRITE-SWITCH.
000630****************************************************************
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT ACCOUNT-FILE-IN ASSIGN TO ACCTIN
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-ACCTIN-STATUS.
000690*
000700     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-ACCTOUT-STATUS.
000730*
000740     SELECT HISTORY-FILE-IN ASSIGN TO HISTIN
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-HISTIN-STATUS.
000770*
000780     SELECT HISTORY-FILE-OUT ASSIGN TO HISTOUT
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-HISTOUT-STATUS.
000810*
000820     SELECT REQUEST-FILE-IN ASSIGN TO REQIN
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-REQIN-STATUS.
000850****************************************************************
000860 DATA DIVISION.
000870****************************************************************
000880 FILE SECTION.
000890 FD  ACCOUNT-FILE-IN.
000900 01  ACCOUNT-LINE-IN.
000910     05  ACCOUNT-LINE-IN-TEXT    PIC X(79).
000920     05  FILLER                  PIC X(01).
000930*
000940 FD  ACCOUNT-FILE-OUT.
000950 01  ACCOUNT-LINE-OUT.
000960     05  ACCOUNT-LINE-OUT-TEXT   PIC X(79).
000970     05  FILLER                  PIC X(01).
000980*
000990 FD  HISTORY-FILE-IN.
001000 01  HISTORY-LINE-IN.
001010     05  HISTORY-LINE-IN-TEXT    PIC X(79).
001020     05  FILLER                  PIC X(01).
001030*
001040 FD  HISTORY-FILE-OUT.
001050 01  HISTORY-LINE-OUT.
001060     05  HISTORY-LINE-OUT-TEXT   PIC X(79).
001070     05  FILLER                  PIC X(01).
001080*
001090 FD  REQUEST-FILE-IN.
001100 01  REQUEST-LINE-IN.
001110     05  REQUEST-LINE-IN-TEXT    PIC X(79).
001120     05  FILLER                  PIC X(01).
001130****************************************************************
001140 WORKING-STORAGE SECTION.
001150****************************************************************
001160     COPY ACCTREC.
001165*
001166*    EDITED VIEW OF A BALANCE FOR THE COMMA-DELIMITED MASTER
001167*    LINE - ACCT-BALANCE CARRIES NO DECIMAL POINT ON DISPLAY.
001168*    SAME PICTURE ACCTINIT USES SO THE TWO PROGRAMS AGREE ON
001169*    THE MASTER'S FIELD WIDTH.
001170*
001172 01  WS-BALANCE-EDIT              PIC -(10)9.99.
001174*
001180 01  WS-SWITCHES-AND-COUNTERS.
001190     05  WS-ACCTIN-STATUS        PIC X(02) VALUE SPACES.
001200     05  WS-ACCTOUT-STATUS       PIC X(02) VALUE SPACES.
001210     05  WS-HISTIN-STATUS        PIC X(02) VALUE SPACES.
001220         88  HISTORY-FILE-FOUND           VALUE "00".
001230         88  HISTORY-FILE-NOT-FOUND       VALUE "35" "05".
001240     05  WS-HISTOUT-STATUS       PIC X(02) VALUE SPACES.
001250     05  WS-REQIN-STATUS         PIC X(02) VALUE SPACES.
001260     05  ACCTIN-EOF-SW           PIC X(01).
001270         88  ACCTIN-EOF                   VALUE "Y".
001280     05  HISTIN-EOF-SW           PIC X(01).
001290         88  HISTIN-EOF                   VALUE "Y".
001300     05  REQIN-EOF-SW            PIC X(01).
001310         88  REQIN-EOF                    VALUE "Y".
001320     05  WS-FOUND-SW             PIC X(01).
001330     05  WS-PIN-OK-SW            PIC X(01).
001340     05  WS-ACCEPTED-SW          PIC X(01).
001350     05  WS-HISTORY-OPEN-SW      PIC X(01).
001360         88  HISTORY-IS-OPEN              VALUE "Y".
001370     05  WS-FORCE-REWRITE-SWITCH PIC X(01).
001380     05  WS-ACCT-TABLE-COUNT     PIC S9(04) COMP VALUE ZERO.
001390     05  WS-HIST-FIELD-COUNT     PIC S9(02) COMP VALUE ZERO.
001400     05  WS-REQ-FIELD-COUNT      PIC S9(02) COMP VALUE ZERO.
001405     05  FILLER                  PIC X(01) VALUE SPACES.
001410*
001420 77  WS-REQUESTS-READ            PIC S9(07) COMP VALUE ZERO.
001430 77  WS-REQUESTS-ACCEPTED        PIC S9(07) COMP VALUE ZERO.
001440 77  WS-REQUESTS-REJECTED        PIC S9(07) COMP VALUE ZERO.
001450 77  WS-TOTAL-DEPOSITS           PIC S9(11)V99 VALUE ZERO.
001460 77  WS-TOTAL-WITHDRAWALS        PIC S9(11)V99 VALUE ZERO.
001470 77  WS-MAX-WITHDRAWAL           PIC S9(11)V99 VALUE 50000.00.
001480*
001490*    RUN-DATE LOGGED TO THE OPERATOR CONSOLE AT THE START OF
001500*    THE RUN - SAME IDIOM ACCTINIT USES.
001510*
001520 01  WS-RUN-DATE-TODAY           PIC 9(08) COMP-3.
001530 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-TODAY.
001540     05  WS-RUN-YEAR             PIC 9(04).
001550     05  WS-RUN-MONTH            PIC 9(02).
001560     05  WS-RUN-DAY              PIC 9(02).
001570*
001580*    ACCOUNT WORKING TABLE - THE CURRENT BALANCE AND THE LAST
001590*    20 TRANSACTIONS FOR EVERY ACCOUNT LOADED FROM THE MASTER.
001600*    REQUESTS ARE NOT NECESSARILY IN ACCOUNT-NUMBER SEQUENCE SO
001610*    A MATCH/MERGE AGAINST THE MASTER WOULD NOT WORK - THE
001620*    WHOLE MASTER IS KEPT RESIDENT INSTEAD.
001630*
001640 01  WS-ACCOUNT-TABLE.
001650     05  WS-ACCT-ENTRY OCCURS 200 TIMES
001660                        INDEXED BY WS-ACCT-NDX WS-ACCT-WRITE-NDX.
001670         10  WS-ACCT-NUMBER-T       PIC X(10).
001680         10  WS-ACCT-NAME-T         PIC X(30).
001690         10  WS-ACCT-PIN-T          PIC X(04).
001700         10  WS-ACCT-BALANCE-T      PIC S9(11)V99.
001710         10  WS-ACCT-MS-COUNT-T     PIC S9(04) COMP.
001720         10  WS-ACCT-MS-ENTRY-T OCCURS 20 TIMES
001730                      INDEXED BY WS-MS-NDX WS-MS-PRINT-NDX.
001740             15  WS-MS-TIMESTAMP-T  PIC X(19).
001750             15  WS-MS-TYPE-T       PIC X(10).
001760             15  WS-MS-AMOUNT-T     PIC S9(11)V99.
001765         10  FILLER                 PIC X(01).
001770*
001780 77  WS-ACCT-FOUND-NDX            PIC S9(04) COMP VALUE ZERO.
001790 01  WS-LOOKUP-KEY                PIC X(10).
001800*
001810*    HISTORY RECORD - INPUT ON REPLAY, OUTPUT ON A SUCCESSFUL
001820*    DEPOSIT OR WITHDRAWAL.  COMMA-DELIMITED, SAME HOUSE STYLE
001830*    AS THE ACCOUNT MASTER.
001840*
001850 01  WS-HIST-TEXT                 PIC X(80).
001860 01  WS-HIST-FIELDS.
001870     05  HIST-ACCT-NUMBER         PIC X(10).
001880     05  HIST-TYPE                PIC X(10).
001890     05  HIST-AMOUNT              PIC S9(11)V99.
001900     05  HIST-TIMESTAMP           PIC X(19).
001910     05  FILLER                   PIC X(31).
001920 01  WS-HIST-AMOUNT-EDIT          PIC -(10)9.99.
001930*
001940*    TRANSACTION REQUEST RECORD - THE DAY'S WORK STREAM.
001950*
001960 01  WS-REQ-TEXT                  PIC X(80).
001970 01  WS-REQ-FIELDS.
001980     05  REQ-ACCT-NUMBER          PIC X(10).
001990     05  REQ-PIN                  PIC X(04).
002000     05  REQ-TYPE                 PIC X(10).
002010     05  REQ-AMOUNT               PIC S9(11)V99.
002020     05  REQ-TIMESTAMP            PIC X(19).
002030     05  FILLER                   PIC X(27).
002040 01  WS-REQ-AMOUNT-EDIT           PIC -(10)9.99.
002050*
002060*    STAGING AREA FOR ONE REPORT LINE - LAYOUT MUST MATCH
002070*    LINK-REPORT-AREA IN ACCTRPT FIELD FOR FIELD.
002080*
002090 01  WS-REPORT-AREA.
002100     05  WS-RPT-LINE-TYPE         PIC X(10).
002110     05  WS-RPT-ACCT-NUMBER       PIC X(10).
002120     05  WS-RPT-REQ-TYPE          PIC X(10).
002130     05  WS-RPT-REQ-AMOUNT        PIC S9(11)V99.
002140     05  WS-RPT-NEW-BALANCE       PIC S9(11)V99.
002150     05  WS-RPT-REQ-RESULT        PIC X(20).
002160     05  WS-RPT-STMT-TIMESTAMP    PIC X(19).
002170     05  WS-RPT-STMT-TYPE         PIC X(10).
002180     05  WS-RPT-STMT-AMOUNT       PIC S9(11)V99.
002190     05  WS-RPT-TOT-READ          PIC S9(07) COMP.
002200     05  WS-RPT-TOT-ACCEPTED      PIC S9(07) COMP.
002210     05  WS-RPT-TOT-REJECTED      PIC S9(07) COMP.
002220     05  WS-RPT-TOT-DEPOSITS      PIC S9(11)V99.
002230     05  WS-RPT-TOT-WITHDRAWALS   PIC S9(11)V99.
002232     05  WS-RPT-STMT-HOLDER-NAME  PIC X(30).
002235     05  FILLER                   PIC X(01).
002240*
002250*    STAGING AREA FOR ONE POSTING - LAYOUT MUST MATCH
002260*    LINK-PARAMETERS IN ACCTCALC FIELD FOR FIELD.
002270*
002280 01  WS-CALC-AREA.
002290     05  WS-CALC-TXN-TYPE         PIC X(10).
002300     05  WS-CALC-OLD-BALANCE      PIC S9(11)V99.
002310     05  WS-CALC-AMOUNT           PIC S9(11)V99.
002320     05  WS-CALC-NEW-BALANCE      PIC S9(11)V99.
002330     05  WS-CALC-RESULT-CODE      PIC X(01).
002335     05  FILLER                   PIC X(01).
002340****************************************************************
002350 PROCEDURE DIVISION.
002360****************************************************************
002370 100-RUN-ACCOUNT-BATCH.
002380     PERFORM 200-INITIATE-BATCH-RUN.
002390     PERFORM 200-REPLAY-HISTORY-IF-PRESENT.
002400     PERFORM 200-PROCESS-ALL-REQUESTS.
002410     PERFORM 200-TERMINATE-BATCH-RUN.
002420     STOP RUN.
002430*
002440*----------------------------------------------------------
002450 200-INITIATE-BATCH-RUN.
002460*----------------------------------------------------------
002470     INITIALIZE WS-SWITCHES-AND-COUNTERS.
002480     PERFORM 300-LOG-RUN-DATE.
002490     OPEN INPUT ACCOUNT-FILE-IN.
002500     PERFORM 300-LOAD-ACCOUNT-TABLE THRU 300-LOAD-ACCOUNT-EXIT.
002510     PERFORM 300-OPEN-REPORT-FILE.
002520*
002530*----------------------------------------------------------
002540 200-REPLAY-HISTORY-IF-PRESENT.
002550*----------------------------------------------------------
002560     PERFORM 300-REPLAY-HISTORY-FILE
002570         THRU 300-REPLAY-HISTORY-EXIT.
002580*
002590*----------------------------------------------------------
002600 200-PROCESS-ALL-REQUESTS.
002610*----------------------------------------------------------
002620     OPEN INPUT REQUEST-FILE-IN.
002630     OPEN EXTEND HISTORY-FILE-OUT.
002640     PERFORM 400-READ-REQUEST-RECORD.
002650     PERFORM 300-PROCESS-ONE-REQUEST UNTIL REQIN-EOF.
002660     CLOSE REQUEST-FILE-IN.
002670     CLOSE HISTORY-FILE-OUT.
002680*
002690*----------------------------------------------------------
002700 200-TERMINATE-BATCH-RUN.
002710*----------------------------------------------------------
002720     PERFORM 300-REWRITE-ACCOUNT-TABLE
002730         THRU 300-REWRITE-ACCOUNT-EXIT.
002740     PERFORM 300-PRINT-CONTROL-TOTALS.
002750     PERFORM 300-CLOSE-REPORT-FILE.
002760     DISPLAY "ACCTBAT - RUN COMPLETE - " WS-REQUESTS-READ
002770             " REQUESTS READ, " WS-REQUESTS-ACCEPTED
002780             " ACCEPTED, " WS-REQUESTS-REJECTED " REJECTED".
002790*
002800*----------------------------------------------------------
002810 300-LOG-RUN-DATE.
002820*----------------------------------------------------------
002830     ACCEPT WS-RUN-DATE-TODAY FROM DATE YYYYMMDD.
002840     DISPLAY "ACCTBAT RUN DATE - " WS-RUN-DATE-TODAY.
002850*
002860*----------------------------------------------------------
002870 300-LOAD-ACCOUNT-TABLE.
002880*----------------------------------------------------------
002890     PERFORM 400-READ-ACCOUNT-RECORD.
002900     PERFORM 400-PROCESS-ACCOUNT-RECORD UNTIL ACCTIN-EOF.
002910     CLOSE ACCOUNT-FILE-IN.
002920 300-LOAD-ACCOUNT-EXIT.
002930     EXIT.
002940*
002950*----------------------------------------------------------
002960 300-REPLAY-HISTORY-FILE.
002970*----------------------------------------------------------
002980     OPEN INPUT HISTORY-FILE-IN.
002990     IF HISTORY-FILE-NOT-FOUND
003000         GO TO 300-REPLAY-HISTORY-EXIT
003010     END-IF.
003020     PERFORM 400-READ-HISTORY-RECORD.
003030     PERFORM 400-PROCESS-HISTORY-RECORD UNTIL HISTIN-EOF.
003040     CLOSE HISTORY-FILE-IN.
003050 300-REPLAY-HISTORY-EXIT.
003060     EXIT.
003070*
003080*----------------------------------------------------------
003090 300-PROCESS-ONE-REQUEST.
003100*----------------------------------------------------------
003110     IF WS-REQ-TEXT NOT = SPACES
003120         PERFORM 400-UNSTRING-REQUEST-LINE
003130         ADD 1 TO WS-REQUESTS-READ
003140         PERFORM 400-EVALUATE-ONE-REQUEST
003150         PERFORM 400-WRITE-REPORT-LINE
003160         PERFORM 400-UPDATE-RUN-TOTALS
003170     END-IF.
003180     PERFORM 400-READ-REQUEST-RECORD.
003190*
003200*----------------------------------------------------------
003210 300-REWRITE-ACCOUNT-TABLE.
003220*----------------------------------------------------------
003230     OPEN OUTPUT ACCOUNT-FILE-OUT.
003240     PERFORM 400-FORMAT-ACCOUNT-LINE THRU 400-FORMAT-ACCOUNT-EXIT
003250         VARYING WS-ACCT-WRITE-NDX FROM 1 BY 1
003260         UNTIL WS-ACCT-WRITE-NDX > WS-ACCT-TABLE-COUNT.
003270     CLOSE ACCOUNT-FILE-OUT.
003280 300-REWRITE-ACCOUNT-EXIT.
003290     EXIT.
003300*
003310*----------------------------------------------------------
003320 300-PRINT-CONTROL-TOTALS.
003330*----------------------------------------------------------
003340     MOVE "TOTALS"              TO WS-RPT-LINE-TYPE.
003350     MOVE WS-REQUESTS-READ      TO WS-RPT-TOT-READ.
003360     MOVE WS-REQUESTS-ACCEPTED  TO WS-RPT-TOT-ACCEPTED.
003370     MOVE WS-REQUESTS-REJECTED  TO WS-RPT-TOT-REJECTED.
003380     MOVE WS-TOTAL-DEPOSITS     TO WS-RPT-TOT-DEPOSITS.
003390     MOVE WS-TOTAL-WITHDRAWALS  TO WS-RPT-TOT-WITHDRAWALS.
003400     CALL "ACCTRPT" USING WS-REPORT-AREA.
003410*
003420*----------------------------------------------------------
003430 300-OPEN-REPORT-FILE.
003440*----------------------------------------------------------
003450     MOVE "OPEN" TO WS-RPT-LINE-TYPE.
003460     CALL "ACCTRPT" USING WS-REPORT-AREA.
003470     MOVE "TITLE" TO WS-RPT-LINE-TYPE.
003480     CALL "ACCTRPT" USING WS-REPORT-AREA.
003490*
003500*----------------------------------------------------------
003510 300-CLOSE-REPORT-FILE.
003520*----------------------------------------------------------
003530     MOVE "CLOSE" TO WS-RPT-LINE-TYPE.
003540     CALL "ACCTRPT" USING WS-REPORT-AREA.
003550*
003560*----------------------------------------------------------
003570 400-READ-ACCOUNT-RECORD.
003580*----------------------------------------------------------
003590     READ ACCOUNT-FILE-IN
003600         AT END     MOVE "Y" TO ACCTIN-EOF-SW
003610         NOT AT END MOVE ACCOUNT-LINE-IN-TEXT TO ACCT-MASTER-TEXT.
003620*
003630*----------------------------------------------------------
003640 400-PROCESS-ACCOUNT-RECORD.
003650*----------------------------------------------------------
003660     IF ACCT-MASTER-TEXT NOT = SPACES
003670         PERFORM 400-UNSTRING-ACCOUNT-LINE
003680         PERFORM 400-ADD-ACCOUNT-TO-TABLE
003690     END-IF.
003700     PERFORM 400-READ-ACCOUNT-RECORD.
003710*
003720*----------------------------------------------------------
003730 400-UNSTRING-ACCOUNT-LINE.
003740*----------------------------------------------------------
003750     UNSTRING ACCT-MASTER-TEXT DELIMITED BY ","
003760         INTO ACCT-NUMBER, ACCT-HOLDER-NAME, ACCT-PIN,
003770              WS-BALANCE-EDIT.
003780     MOVE WS-BALANCE-EDIT TO ACCT-BALANCE.
003790*
003800*----------------------------------------------------------
003810 400-ADD-ACCOUNT-TO-TABLE.
003820*----------------------------------------------------------
003830     ADD 1 TO WS-ACCT-TABLE-COUNT.
003840     SET WS-ACCT-NDX TO WS-ACCT-TABLE-COUNT.
003850     MOVE ACCT-NUMBER      TO WS-ACCT-NUMBER-T(WS-ACCT-NDX).
003860     MOVE ACCT-HOLDER-NAME TO WS-ACCT-NAME-T(WS-ACCT-NDX).
003870     MOVE ACCT-PIN         TO WS-ACCT-PIN-T(WS-ACCT-NDX).
003880     MOVE ACCT-BALANCE     TO WS-ACCT-BALANCE-T(WS-ACCT-NDX).
003890     MOVE ZERO             TO WS-ACCT-MS-COUNT-T(WS-ACCT-NDX).
003900*
003910*----------------------------------------------------------
003920 400-READ-HISTORY-RECORD.
003930*----------------------------------------------------------
003940     READ HISTORY-FILE-IN
003950         AT END     MOVE "Y" TO HISTIN-EOF-SW
003960         NOT AT END MOVE HISTORY-LINE-IN-TEXT TO WS-HIST-TEXT.
003970*
003980*----------------------------------------------------------
003990 400-PROCESS-HISTORY-RECORD.
004000*----------------------------------------------------------
004010     IF WS-HIST-TEXT NOT = SPACES
004020         PERFORM 400-UNSTRING-HISTORY-LINE
004030         IF WS-HIST-FIELD-COUNT NOT < 4
004040             MOVE HIST-ACCT-NUMBER TO WS-LOOKUP-KEY
004050             PERFORM 400-LOOKUP-ACCOUNT
004060             IF WS-FOUND-SW = "Y"
004070                 IF HIST-TYPE = "DEPOSIT"
004080                         OR HIST-TYPE = "WITHDRAWAL"
004090                     PERFORM 400-ADD-REPLAYED-ENTRY
004100                 END-IF
004110             END-IF
004120         END-IF
004130     END-IF.
004140     PERFORM 400-READ-HISTORY-RECORD.
004150*
004160*----------------------------------------------------------
004170 400-UNSTRING-HISTORY-LINE.
004180*----------------------------------------------------------
004190     MOVE ZERO TO WS-HIST-FIELD-COUNT.
004200     UNSTRING WS-HIST-TEXT DELIMITED BY ","
004210         INTO HIST-ACCT-NUMBER, HIST-TYPE, WS-HIST-AMOUNT-EDIT,
004220              HIST-TIMESTAMP
004230         TALLYING IN WS-HIST-FIELD-COUNT.
004240     MOVE WS-HIST-AMOUNT-EDIT TO HIST-AMOUNT.
004250*
004260*----------------------------------------------------------
004270 400-ADD-REPLAYED-ENTRY.
004280*----------------------------------------------------------
004290     PERFORM 400-POST-MINISTMT-RING.
004300*
004310*----------------------------------------------------------
004320 400-READ-REQUEST-RECORD.
004330*----------------------------------------------------------
004340     READ REQUEST-FILE-IN
004350         AT END     MOVE "Y" TO REQIN-EOF-SW
004360         NOT AT END MOVE REQUEST-LINE-IN-TEXT TO WS-REQ-TEXT.
004370*
004380*----------------------------------------------------------
004390 400-UNSTRING-REQUEST-LINE.
004400*----------------------------------------------------------
004410     MOVE ZERO TO WS-REQ-FIELD-COUNT.
004420     UNSTRING WS-REQ-TEXT DELIMITED BY ","
004430         INTO REQ-ACCT-NUMBER, REQ-PIN, REQ-TYPE,
004440              WS-REQ-AMOUNT-EDIT, REQ-TIMESTAMP
004450         TALLYING IN WS-REQ-FIELD-COUNT.
004460     MOVE WS-REQ-AMOUNT-EDIT TO REQ-AMOUNT.
004470*
004480*----------------------------------------------------------
004490 400-EVALUATE-ONE-REQUEST.
004500*----------------------------------------------------------
004510     MOVE SPACES TO WS-RPT-REQ-RESULT.
004520     MOVE "N"    TO WS-ACCEPTED-SW.
004530     MOVE REQ-ACCT-NUMBER TO WS-LOOKUP-KEY.
004540     PERFORM 400-LOOKUP-ACCOUNT.
004550     IF WS-FOUND-SW NOT = "Y"
004560         MOVE "ACCOUNT NOT FOUND" TO WS-RPT-REQ-RESULT
004570     ELSE
004580         PERFORM 400-VALIDATE-PIN
004590         IF WS-PIN-OK-SW NOT = "Y"
004600             MOVE "INVALID PIN" TO WS-RPT-REQ-RESULT
004610         ELSE
004620             EVALUATE REQ-TYPE
004630                 WHEN "DEPOSIT"
004640                     PERFORM 400-DO-DEPOSIT
004650                 WHEN "WITHDRAWAL"
004660                     PERFORM 400-DO-WITHDRAWAL
004670                 WHEN "BALANCE"
004680                     PERFORM 400-DO-BALANCE-INQUIRY
004690                 WHEN "MINISTMT"
004700                     PERFORM 400-DO-MINISTMT
004710                 WHEN OTHER
004720                     MOVE "UNKNOWN REQUEST TYPE"
004730                         TO WS-RPT-REQ-RESULT
004740             END-EVALUATE
004750         END-IF
004760     END-IF.
004770*
004780*----------------------------------------------------------
004790 400-LOOKUP-ACCOUNT.
004800*----------------------------------------------------------
004810     MOVE ZERO TO WS-ACCT-FOUND-NDX.
004820     MOVE "N"  TO WS-FOUND-SW.
004830     PERFORM 400-SEARCH-ONE-ACCOUNT
004840         VARYING WS-ACCT-NDX FROM 1 BY 1
004850         UNTIL WS-ACCT-NDX > WS-ACCT-TABLE-COUNT
004860             OR WS-FOUND-SW = "Y".
004870*
004880*----------------------------------------------------------
004890 400-SEARCH-ONE-ACCOUNT.
004900*----------------------------------------------------------
004910     IF WS-ACCT-NUMBER-T(WS-ACCT-NDX) = WS-LOOKUP-KEY
004920         MOVE WS-ACCT-NDX TO WS-ACCT-FOUND-NDX
004930         MOVE "Y"         TO WS-FOUND-SW
004940     END-IF.
004950*
004960*----------------------------------------------------------
004970 400-VALIDATE-PIN.
004980*----------------------------------------------------------
004990     MOVE "N" TO WS-PIN-OK-SW.
005000     IF REQ-PIN IS NUMERIC
005010         IF REQ-PIN = WS-ACCT-PIN-T(WS-ACCT-FOUND-NDX)
005020             MOVE "Y" TO WS-PIN-OK-SW
005030         END-IF
005040     END-IF.
005050*
005060*----------------------------------------------------------
005070 400-DO-DEPOSIT.
005080*----------------------------------------------------------
005090     IF REQ-AMOUNT NOT > ZERO
005100         MOVE "AMOUNT MUST BE POSITIVE" TO WS-RPT-REQ-RESULT
005110     ELSE
005120         MOVE "DEPOSIT" TO WS-CALC-TXN-TYPE
005130         MOVE WS-ACCT-BALANCE-T(WS-ACCT-FOUND-NDX)
005140             TO WS-CALC-OLD-BALANCE
005150         MOVE REQ-AMOUNT TO WS-CALC-AMOUNT
005160         CALL "ACCTCALC" USING WS-CALC-AREA
005170         IF WS-CALC-RESULT-CODE = "G"
005180             MOVE WS-CALC-NEW-BALANCE
005190                 TO WS-ACCT-BALANCE-T(WS-ACCT-FOUND-NDX)
005200             MOVE "ACCEPTED" TO WS-RPT-REQ-RESULT
005210             MOVE "Y"        TO WS-ACCEPTED-SW
005220             ADD REQ-AMOUNT  TO WS-TOTAL-DEPOSITS
005230             PERFORM 400-WRITE-HISTORY-RECORD
005240             PERFORM 400-POST-MINISTMT-RING
005250         ELSE
005260             MOVE "POSTING ERROR" TO WS-RPT-REQ-RESULT
005270         END-IF
005280     END-IF.
005290*
005300*----------------------------------------------------------
005310 400-DO-WITHDRAWAL.
005320*----------------------------------------------------------
005330     IF REQ-AMOUNT NOT > ZERO
005340         MOVE "AMOUNT MUST BE POSITIVE" TO WS-RPT-REQ-RESULT
005350     ELSE
005360         IF REQ-AMOUNT > WS-MAX-WITHDRAWAL
005370             MOVE "EXCEEDS SINGLE-TRANSACTION LIMIT OF 50000"
005380                 TO WS-RPT-REQ-RESULT
005390         ELSE
005400             IF REQ-AMOUNT > WS-ACCT-BALANCE-T(WS-ACCT-FOUND-NDX)
005410                 MOVE "INSUFFICIENT FUNDS" TO WS-RPT-REQ-RESULT
005420             ELSE
005430                 MOVE "WITHDRAWAL" TO WS-CALC-TXN-TYPE
005440                 MOVE WS-ACCT-BALANCE-T(WS-ACCT-FOUND-NDX)
005450                     TO WS-CALC-OLD-BALANCE
005460                 MOVE REQ-AMOUNT TO WS-CALC-AMOUNT
005470                 CALL "ACCTCALC" USING WS-CALC-AREA
005480                 IF WS-CALC-RESULT-CODE = "G"
005490                     MOVE WS-CALC-NEW-BALANCE
005500                         TO WS-ACCT-BALANCE-T(WS-ACCT-FOUND-NDX)
005510                     MOVE "ACCEPTED" TO WS-RPT-REQ-RESULT
005520                     MOVE "Y"        TO WS-ACCEPTED-SW
005530                     ADD REQ-AMOUNT  TO WS-TOTAL-WITHDRAWALS
005540                     PERFORM 400-WRITE-HISTORY-RECORD
005550                     PERFORM 400-POST-MINISTMT-RING
005560                 ELSE
005570                     MOVE "POSTING ERROR" TO WS-RPT-REQ-RESULT
005580                 END-IF
005590             END-IF
005600         END-IF
005610     END-IF.
005620*
005630*----------------------------------------------------------
005640 400-DO-BALANCE-INQUIRY.
005650*----------------------------------------------------------
005660     MOVE "ACCEPTED" TO WS-RPT-REQ-RESULT.
005670     MOVE "Y"         TO WS-ACCEPTED-SW.
005680*
005690*----------------------------------------------------------
005700 400-DO-MINISTMT.
005710*----------------------------------------------------------
005720     MOVE "ACCEPTED" TO WS-RPT-REQ-RESULT.
005730     MOVE "Y"         TO WS-ACCEPTED-SW.
005740     PERFORM 400-PRINT-ACCOUNT-MINISTMT.
005750*
005760*----------------------------------------------------------
005770 400-PRINT-ACCOUNT-MINISTMT.
005780*----------------------------------------------------------
005790     MOVE "MSHDR" TO WS-RPT-LINE-TYPE.
005800     MOVE WS-ACCT-NUMBER-T(WS-ACCT-FOUND-NDX)
005810         TO WS-RPT-ACCT-NUMBER.
005815     MOVE WS-ACCT-NAME-T(WS-ACCT-FOUND-NDX)
005816         TO WS-RPT-STMT-HOLDER-NAME.
005820     CALL "ACCTRPT" USING WS-REPORT-AREA.
005830     IF WS-ACCT-MS-COUNT-T(WS-ACCT-FOUND-NDX) = ZERO
005840         MOVE "MSNONE" TO WS-RPT-LINE-TYPE
005850         CALL "ACCTRPT" USING WS-REPORT-AREA
005860     ELSE
005870         PERFORM 400-PRINT-ONE-MS-ENTRY
005880             VARYING WS-MS-PRINT-NDX
005890             FROM WS-ACCT-MS-COUNT-T(WS-ACCT-FOUND-NDX) BY -1
005900             UNTIL WS-MS-PRINT-NDX < 1
005910     END-IF.
005920*
005930*----------------------------------------------------------
005940 400-PRINT-ONE-MS-ENTRY.
005950*----------------------------------------------------------
005960     MOVE "MSDET" TO WS-RPT-LINE-TYPE.
005970     MOVE WS-MS-TIMESTAMP-T(WS-ACCT-FOUND-NDX, WS-MS-PRINT-NDX)
005980         TO WS-RPT-STMT-TIMESTAMP.
005990     MOVE WS-MS-TYPE-T(WS-ACCT-FOUND-NDX, WS-MS-PRINT-NDX)
006000         TO WS-RPT-STMT-TYPE.
006010     MOVE WS-MS-AMOUNT-T(WS-ACCT-FOUND-NDX, WS-MS-PRINT-NDX)
006020         TO WS-RPT-STMT-AMOUNT.
006030     CALL "ACCTRPT" USING WS-REPORT-AREA.
006040*
006050*----------------------------------------------------------
006060 400-POST-MINISTMT-RING.
006070*----------------------------------------------------------
006080     IF WS-ACCT-MS-COUNT-T(WS-ACCT-FOUND-NDX) < 20
006090         ADD 1 TO WS-ACCT-MS-COUNT-T(WS-ACCT-FOUND-NDX)
006100     ELSE
006110         PERFORM 400-SHIFT-MINISTMT-RING
006120             VARYING WS-MS-NDX FROM 1 BY 1
006130             UNTIL WS-MS-NDX > 19
006140     END-IF.
006150     MOVE HIST-TIMESTAMP TO
006160         WS-MS-TIMESTAMP-T(WS-ACCT-FOUND-NDX,
006170             WS-ACCT-MS-COUNT-T(WS-ACCT-FOUND-NDX)).
006180     MOVE HIST-TYPE TO
006190         WS-MS-TYPE-T(WS-ACCT-FOUND-NDX,
006200             WS-ACCT-MS-COUNT-T(WS-ACCT-FOUND-NDX)).
006210     MOVE HIST-AMOUNT TO
006220         WS-MS-AMOUNT-T(WS-ACCT-FOUND-NDX,
006230             WS-ACCT-MS-COUNT-T(WS-ACCT-FOUND-NDX)).
006240*
006250*----------------------------------------------------------
006260 400-SHIFT-MINISTMT-RING.
006270*----------------------------------------------------------
006280     MOVE WS-MS-TIMESTAMP-T(WS-ACCT-FOUND-NDX, WS-MS-NDX + 1)
006290         TO WS-MS-TIMESTAMP-T(WS-ACCT-FOUND-NDX, WS-MS-NDX).
006300     MOVE WS-MS-TYPE-T(WS-ACCT-FOUND-NDX, WS-MS-NDX + 1)
006310         TO WS-MS-TYPE-T(WS-ACCT-FOUND-NDX, WS-MS-NDX).
006320     MOVE WS-MS-AMOUNT-T(WS-ACCT-FOUND-NDX, WS-MS-NDX + 1)
006330         TO WS-MS-AMOUNT-T(WS-ACCT-FOUND-NDX, WS-MS-NDX).
006340*
006350*----------------------------------------------------------
006360 400-WRITE-HISTORY-RECORD.
006370*----------------------------------------------------------
006380     MOVE REQ-ACCT-NUMBER TO HIST-ACCT-NUMBER.
006390     MOVE REQ-TYPE        TO HIST-TYPE.
006400     MOVE REQ-AMOUNT      TO HIST-AMOUNT.
006410     MOVE REQ-TIMESTAMP   TO HIST-TIMESTAMP.
006420     MOVE HIST-AMOUNT     TO WS-HIST-AMOUNT-EDIT.
006430     MOVE SPACES          TO WS-HIST-TEXT.
006440     STRING
006450         HIST-ACCT-NUMBER     DELIMITED BY SIZE
006460         ","                  DELIMITED BY SIZE
006470         HIST-TYPE            DELIMITED BY SIZE
006480         ","                  DELIMITED BY SIZE
006490         WS-HIST-AMOUNT-EDIT  DELIMITED BY SIZE
006500         ","                  DELIMITED BY SIZE
006510         HIST-TIMESTAMP       DELIMITED BY SIZE
006520         INTO WS-HIST-TEXT
006530     END-STRING.
006540     MOVE WS-HIST-TEXT TO HISTORY-LINE-OUT-TEXT.
006550     WRITE HISTORY-LINE-OUT.
006560*
006570*----------------------------------------------------------
006580 400-WRITE-REPORT-LINE.
006590*----------------------------------------------------------
006600     MOVE "DETAIL"        TO WS-RPT-LINE-TYPE.
006610     MOVE REQ-ACCT-NUMBER TO WS-RPT-ACCT-NUMBER.
006620     MOVE REQ-TYPE        TO WS-RPT-REQ-TYPE.
006630     MOVE REQ-AMOUNT      TO WS-RPT-REQ-AMOUNT.
006640     IF WS-FOUND-SW = "Y"
006650         MOVE WS-ACCT-BALANCE-T(WS-ACCT-FOUND-NDX)
006660             TO WS-RPT-NEW-BALANCE
006670     ELSE
006680         MOVE ZERO TO WS-RPT-NEW-BALANCE
006690     END-IF.
006700     CALL "ACCTRPT" USING WS-REPORT-AREA.
006710*
006720*----------------------------------------------------------
006730 400-UPDATE-RUN-TOTALS.
006740*----------------------------------------------------------
006750     IF WS-ACCEPTED-SW = "Y"
006760         ADD 1 TO WS-REQUESTS-ACCEPTED
006770     ELSE
006780         ADD 1 TO WS-REQUESTS-REJECTED
006790     END-IF.
006800*
006810*----------------------------------------------------------
006820 400-FORMAT-ACCOUNT-LINE.
006830*----------------------------------------------------------
006840     MOVE WS-ACCT-NUMBER-T(WS-ACCT-WRITE-NDX) TO ACCT-NUMBER.
006850     MOVE WS-ACCT-NAME-T(WS-ACCT-WRITE-NDX)
006860         TO ACCT-HOLDER-NAME.
006870     INSPECT ACCT-HOLDER-NAME REPLACING ALL "," BY SPACE.
006880     MOVE WS-ACCT-PIN-T(WS-ACCT-WRITE-NDX)     TO ACCT-PIN.
006890     MOVE WS-ACCT-BALANCE-T(WS-ACCT-WRITE-NDX) TO ACCT-BALANCE.
006900     MOVE ACCT-BALANCE TO WS-BALANCE-EDIT.
006910     MOVE SPACES TO ACCT-MASTER-TEXT.
006920     STRING
006930         ACCT-NUMBER         DELIMITED BY SIZE
006940         ","                 DELIMITED BY SIZE
006950         ACCT-HOLDER-NAME    DELIMITED BY SIZE
006960         ","                 DELIMITED BY SIZE
006970         ACCT-PIN            DELIMITED BY SIZE
006980         ","                 DELIMITED BY SIZE
006990         WS-BALANCE-EDIT     DELIMITED BY SIZE
007000         INTO ACCT-MASTER-TEXT
007010     END-STRING.
007020     MOVE ACCT-MASTER-TEXT TO ACCOUNT-LINE-OUT-TEXT.
007030     WRITE ACCOUNT-LINE-OUT.
007040 400-FORMAT-ACCOUNT-EXIT.
007050     EXIT.
