000100************************************************************
000110*  COPYBOOK  ACCTREC
000120*  ACCOUNT MASTER RECORD - DEPOSIT ACCOUNTING SYSTEM
000130*  (DDA/SAVINGS COMBINED MASTER)
000140*  FORMAT - COMMA-DELIMITED TEXT LINE, ONE ACCOUNT PER LINE
000150*    ACCT-NUMBER,ACCT-HOLDER-NAME,ACCT-PIN,ACCT-BALANCE
000160*  USED BY - ACCTINIT, ACCTBAT
000170************************************************************
000180*  MAINT LOG
000190*  ---------------------------------------------------------
000200*  DATE      BY    REQUEST   DESCRIPTION
000210*  ---------------------------------------------------------
000220*  03/14/84  RKH   INIT      ORIGINAL LAYOUT - 4 FIELDS
000230*  09/02/86  RKH   CR-0114   WIDENED HOLDER NAME TO 30 POS
000240*  11/30/98  JMP   Y2K-009   REVIEWED - NO DATE FIELDS HELD
000250*                            THIS RECORD, NO CHANGE REQUIRED
000260*  ---------------------------------------------------------
000270*
000280*  THE ACCOUNT MASTER IS KEPT AS A COMMA-DELIMITED LINE
000290*  SEQUENTIAL FILE SO IT CAN BE LISTED OR EDITED WITH THE
000300*  SHOP'S ORDINARY TEXT UTILITIES.  EMBEDDED COMMAS IN THE
000310*  HOLDER NAME ARE NOT PERMITTED - ANY COMMA FOUND IN THE
000320*  NAME IS CHANGED TO A SPACE BEFORE THE LINE IS WRITTEN.
000330*  SEE ACCTBAT PARAGRAPH 400-FORMAT-ACCOUNT-LINE.
000340*
000350 01  ACCT-MASTER-LINE.
000360     05  ACCT-MASTER-TEXT        PIC X(79).
000365     05  FILLER                  PIC X(01).
000370*
000380*  UNSTRUNG WORKING FIELDS - FILLED FROM ACCT-MASTER-TEXT BY
000390*  UNSTRING DELIMITED BY "," AND RETURNED TO TEXT FORM BY
000400*  STRING DELIMITED BY SIZE WITH LITERAL COMMA SEPARATORS.
000410*
000420 01  ACCT-MASTER-FIELDS.
000430     05  ACCT-NUMBER             PIC X(10).
000440     05  ACCT-HOLDER-NAME        PIC X(30).
000450     05  ACCT-PIN                PIC X(04).
000460     05  ACCT-BALANCE            PIC S9(11)V99.
000470     05  FILLER                  PIC X(10).
000480*
000490*  EDITED VIEW OF THE BALANCE - REDEFINED OVER THE SAME
000500*  STORAGE SO NO EXTRA MOVE IS NEEDED WHEN ONLY THE NUMERIC
000510*  PICTURE OF THE BALANCE IS WANTED.
000520*
000530 01  ACCT-BALANCE-NUMERIC REDEFINES ACCT-MASTER-FIELDS.
000540     05  FILLER                  PIC X(44).
000550     05  ACCT-BALANCE-PACKED     PIC S9(11)V99.
000560     05  FILLER                  PIC X(10).
000570*
000580*  ACCOUNT NUMBER SPLIT VIEW - BRANCH PREFIX / SEQUENCE -
000590*  CARRIED FORWARD FROM THE OLD DDA MASTER.  NOT EXPLOITED
000600*  BY ACCTBAT TODAY BUT KEPT FOR COMPATIBILITY.
000610*
000620 01  ACCT-NUMBER-SPLIT REDEFINES ACCT-MASTER-FIELDS.
000630     05  ACCT-NUMBER-BRANCH      PIC X(05).
000640     05  ACCT-NUMBER-SEQUENCE    PIC X(05).
000650     05  FILLER                  PIC X(57).
